000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      PORTCOIN.CPY                                            *
000140*      COMMON WORKING STORAGE FOR THE PORTFOLIO VALUATION      *
000150*      BATCH SUITE (PORTVAL / PORTVEW / PORTMET)                *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* THIS BOOK HOLDS THE FOUR SUPPORTED COIN CODES AND THE
000210* TABLE-SIZE CONSTANTS SHARED BY EVERY PROGRAM IN THE PORT
000220* SUITE. KEEPING THEM IN ONE PLACE MEANS A FIFTH COIN CAN BE
000230* ADDED (OR A TABLE LIMIT RAISED) WITHOUT HUNTING THROUGH
000240* THREE SEPARATE PROGRAMS.
000250*
000260*     AMENDMENT HISTORY
000270*
000280*      DATE       AUTHOR      DESCRIPTION                73-80
000290*      --------   ---------   ------------------------   -----
000300*      02/14/89   R.OKAFOR    ORIGINAL - THREE COINS     PC0001
000310*                             (BTC/ETH/SOL) FOR THE
000320*                             POSITION REVAL SUITE.
000330*      06/03/94   L.MERCADO   TABLE LIMITS RAISED, MOVED  PC0002
000340*                             OUT OF PORTVAL SO PORTVEW
000350*                             AND PORTMET CAN COPY THEM.
000360*      11/09/99   D.FENWICK   Y2K - NO DATE FIELDS HELD   PC0003
000370*                             HERE, NO CHANGE REQUIRED.
000380*                             REVIEWED PER PROJECT Y2K-04.
000390*      04/22/01   S.OYELARAN  ADDED USDT AS THE FOURTH    PC0004
000400*                             SUPPORTED COIN PER REQ
000410*                             REQ-2001-118 (STABLECOIN
000420*                             SETTLEMENT PILOT).
000430*
000440 01  PRT-COIN-LIST-INIT.
000450     05  FILLER                      PIC X(16)
000460                 VALUE 'BTC ETH SOL USDT'.
000470 01  PRT-COIN-LIST REDEFINES PRT-COIN-LIST-INIT.
000480     05  PRT-COIN-CODE               PIC X(4)
000490                 OCCURS 4 TIMES.
000500*
000510 77  PRT-COIN-SUPPORTED-CNT          PIC 9(2)  COMP  VALUE 4.
000520 77  PRT-COIN-MAX-HOLDINGS           PIC 9(4)  COMP  VALUE 20.
000530 77  PRT-COIN-MAX-RATES              PIC 9(4)  COMP  VALUE 10.
000540 77  PRT-COIN-MAX-HISTORY            PIC 9(4)  COMP  VALUE 4000.
