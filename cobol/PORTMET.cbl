000100 IDENTIFICATION DIVISION.
000110*--------------------------------------------------------------*
000120*                                                              *
000130*               @BANNER_START@                                 *
000140*      PORTMET - PORTFOLIO DASHBOARD METRICS ROLLUP            *
000150*      TRUST AND CUSTODY OPERATIONS - BATCH SUITE              *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* THIS PROGRAM BUILDS THE THREE-NUMBER DASHBOARD ROLLUP USED
000210* BY THE MORNING OPERATIONS REVIEW - HOW MANY NEWS ITEMS ARE
000220* STILL UNREAD, HOW MANY REBALANCING REPORTS ARE STILL SITTING
000230* IN PENDING STATUS, AND WHAT THE BOOK IS WORTH RIGHT NOW. NO
000240* CALCULATION IS PERFORMED HERE BEYOND COUNTING AND SUMMING -
000250* PORTVAL HAS ALREADY DONE THE VALUATION WORK BY THE TIME THIS
000260* PROGRAM RUNS. THIS PROGRAM DOES NOT UPDATE ANY FILE - IT IS
000270* A READ-ONLY EXTRACT, LIKE PORTVEW.
000280*
000290       PROGRAM-ID.    PORTMET.
000300       AUTHOR.        R.OKAFOR.
000310       INSTALLATION.  TRUST AND CUSTODY OPERATIONS.
000320       DATE-WRITTEN.  03/09/89.
000330       DATE-COMPILED.
000340       SECURITY.      CONFIDENTIAL.
000350*
000360*     AMENDMENT HISTORY
000370*
000380*      DATE       AUTHOR      DESCRIPTION                73-80
000390*      --------   ---------   ------------------------   -----
000400*      03/09/89   R.OKAFOR    ORIGINAL - UNREAD NEWS AND   PM0001
000410*                             PENDING REPORT COUNTS FOR
000420*                             THE MORNING DASHBOARD.
000430*      06/03/94   L.MERCADO   ADDED THE TOTAL BOOK VALUE   PM0002
000440*                             ROLLUP - PREVIOUSLY THE
000450*                             DASHBOARD RECOMPUTED THIS
000460*                             ITSELF FROM THE HOLDING
000470*                             FILE (REQ-94-233).
000480*      11/09/99   D.FENWICK   Y2K REVIEW - NO DATE FIELDS  PM0003
000490*                             ARE HELD OR COMPARED IN
000500*                             THIS PROGRAM. NO CHANGE
000510*                             REQUIRED. PROJECT Y2K-04.
000520*      04/22/01   S.OYELARAN  NO CHANGE FOR USDT - THE     PM0004
000530*                             VALUE SUMMATION IS COIN-
000540*                             BLIND, IT JUST ADDS
000550*                             PRTH-VALUE (REQ-2001-118).
000560*      09/14/03   T.ABERNETHY WIDENED WS-MET-TOTAL SUM     PM0005
000570*                             ACCUMULATOR TO MATCH THE
000580*                             PRTH-VALUE PICTURE AFTER A
000590*                             ROUNDING QUERY FROM AUDIT
000600*                             (PR-2003-091).
000610*
000620       ENVIRONMENT DIVISION.
000630       CONFIGURATION SECTION.
000640       SOURCE-COMPUTER.   IBM-370.
000650       OBJECT-COMPUTER.   IBM-370.
000660       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000670*
000680       INPUT-OUTPUT SECTION.
000690       FILE-CONTROL.
000700           SELECT NEWS-IN        ASSIGN TO NEWSFEED
000710                  FILE STATUS IS WS-NEWS-IN-STATUS.
000720           SELECT REPORT-IN      ASSIGN TO RPTFEED
000730                  FILE STATUS IS WS-REPORT-IN-STATUS.
000740           SELECT HOLDING-IN     ASSIGN TO HOLDCURR
000750                  FILE STATUS IS WS-HOLD-IN-STATUS.
000760           SELECT METRICS-OUT    ASSIGN TO METOUT
000770                  FILE STATUS IS WS-METRICS-OUT-STATUS.
000780*
000790       DATA DIVISION.
000800       FILE SECTION.
000810*
000820* NEWS-IN IS A SMALL SINGLE-USE RECORD, KEPT LOCAL TO THIS
000830* PROGRAM RATHER THAN AS A SHARED COPYBOOK SINCE NOTHING ELSE
000840* IN THE SUITE TOUCHES THE NEWS FILE.
000850*
000860       FD  NEWS-IN
000870           RECORDING MODE IS F.
000880       01  NEWS-IN-RECORD.
000890           05  NEWS-ID                     PIC 9(9).
000900           05  NEWS-READ-FLAG              PIC X(1).
000910               88  NEWS-IS-READ                    VALUE 'Y'.
000920               88  NEWS-IS-UNREAD                  VALUE 'N'.
000930           05  FILLER                      PIC X(30).
000940*
000950* REPORT-IN IS LIKEWISE A SMALL SINGLE-USE RECORD LOCAL TO
000960* THIS PROGRAM.
000970*
000980       FD  REPORT-IN
000990           RECORDING MODE IS F.
001000       01  REPORT-IN-RECORD.
001010           05  RPT-ID                       PIC 9(9).
001020           05  RPT-STATUS                   PIC X(10).
001030               88  RPT-IS-PENDING                   VALUE 'PENDING'.
001040           05  FILLER                       PIC X(20).
001050*
001060* HOLDING-IN USES THE SAME GENERIC-FD TECHNIQUE AS PORTVEW -
001070* THE REAL FIELD NAMES LIVE IN THE ONE WORKING-STORAGE COPY
001080* OF PORTHOLD BELOW, NOT ON THE FD RECORD ITSELF.
001090*
001100       FD  HOLDING-IN
001110           RECORDING MODE IS F.
001120       01  HOLD-IN-RECORD.
001130           05  FILLER                       PIC X(64).
001140*
001150       FD  METRICS-OUT
001160           RECORDING MODE IS F.
001170       01  MET-OUT-RECORD.
001180           05  MOUT-UNREAD-NEWS             PIC 9(9).
001190           05  MOUT-PENDING-RPTS            PIC 9(9).
001200           05  MOUT-TOTAL-VALUE             PIC S9(13)V99.
001210           05  FILLER                       PIC X(10).
001220*
001230* ADDED PER PM0005 - AUDIT ASKED FOR A DOLLARS/CENTS SPLIT OF
001240* THE TOTAL VALUE FIELD SO THE RECONCILIATION SCREEN DOES NOT
001250* HAVE TO DO ITS OWN DECIMAL ALIGNMENT.
001260*
001270       01  MET-OUT-RECORD-R REDEFINES MET-OUT-RECORD.
001280           05  MOUT-R-COUNTS                PIC X(18).
001290           05  MOUT-R-TOTAL-DOLLARS         PIC S9(13).
001300           05  MOUT-R-TOTAL-CENTS           PIC 99.
001310           05  FILLER                       PIC X(10).
001320*
001330       WORKING-STORAGE SECTION.
001340*
001350       01  WS-DEBUG-DETAILS.
001360           05  FILLER                       PIC X(30)
001370                       VALUE 'PORTMET WORKING STORAGE     '.
001380           05  FILLER                       PIC X(8) VALUE 'PORTMET'.
001390*
001400* PORTCOIN IS COPIED HERE ONLY FOR THE TABLE-SIZE CONSTANT
001410* USED TO BOUND WS-HOLD-TABLE BELOW - THE COIN CODE LIST
001420* ITSELF IS NOT NEEDED BY THIS PROGRAM.
001430*
001440           COPY PORTCOIN.
001450           COPY PORTHOLD.
001460*
001470       01  WS-FILE-STATUSES.
001480           05  WS-NEWS-IN-STATUS            PIC X(2) VALUE '00'.
001490           05  WS-REPORT-IN-STATUS          PIC X(2) VALUE '00'.
001500           05  WS-HOLD-IN-STATUS            PIC X(2) VALUE '00'.
001510           05  WS-METRICS-OUT-STATUS        PIC X(2) VALUE '00'.
001520*
001530       01  WS-SWITCHES.
001540           05  WS-NEWS-EOF-SW               PIC X    VALUE 'N'.
001550               88  WS-NEWS-EOF                       VALUE 'Y'.
001560           05  WS-REPORT-EOF-SW             PIC X    VALUE 'N'.
001570               88  WS-REPORT-EOF                     VALUE 'Y'.
001580           05  WS-HOLD-EOF-SW               PIC X    VALUE 'N'.
001590               88  WS-HOLD-EOF                       VALUE 'Y'.
001600           05  FILLER                       PIC X(6).
001610*
001620       01  WS-COUNTERS.
001630           05  WS-NEWS-RECS-READ            PIC 9(7) COMP.
001640           05  WS-REPORT-RECS-READ          PIC 9(7) COMP.
001650           05  WS-HOLD-RECS-READ            PIC 9(7) COMP.
001660*
001670       01  WS-HOLD-TABLE.
001680           05  WS-HOLD-COUNT                PIC 9(4) COMP VALUE 0.
001690           05  WS-HOLD-ENTRY OCCURS 1 TO 20 TIMES
001700                       DEPENDING ON WS-HOLD-COUNT
001710                       INDEXED BY HD-IDX.
001720               10  WS-HOLD-TAB-VALUE        PIC S9(13)V99 COMP-3.
001730*
001740       01  WS-METRICS-REC.
001750           05  WS-MET-UNREAD                PIC 9(9)      COMP.
001760           05  WS-MET-PENDING               PIC 9(9)      COMP.
001770           05  WS-MET-TOTAL                 PIC S9(13)V99 COMP-3.
001780*
001790       01  WS-MESSAGES.
001800           05  FILLER                       PIC X(40)
001810                       VALUE 'PORTMET - DASHBOARD METRICS EXTRACT'.
001820*
001830       PROCEDURE DIVISION.
001840*
001850*-----------------------------------------------------------*
001860* MAIN LINE - NO ABANDON-RUN LOGIC IS NEEDED HERE, UNLIKE
001870* PORTVAL, BECAUSE THIS PROGRAM ONLY COUNTS AND SUMS - AN
001880* EMPTY FILE JUST PRODUCES A ZERO COUNT, NOT AN ERROR.
001890*-----------------------------------------------------------*
001900       000-MAIN-PROCESS.
001910           PERFORM 100-COUNT-UNREAD-NEWS THRU 100-EXIT.
001920           PERFORM 200-COUNT-PENDING-REPORTS THRU 200-EXIT.
001930           PERFORM 300-SUM-HOLDING-VALUES THRU 300-EXIT.
001940           PERFORM 500-WRITE-METRICS-EXTRACT THRU 500-EXIT.
001950           DISPLAY 'PORTMET - NEWS READ    = ' WS-NEWS-RECS-READ.
001960           DISPLAY 'PORTMET - REPORTS READ = ' WS-REPORT-RECS-READ.
001970           DISPLAY 'PORTMET - HOLDINGS READ= ' WS-HOLD-RECS-READ.
001980           DISPLAY 'PORTMET - UNREAD NEWS  = ' WS-MET-UNREAD.
001990           DISPLAY 'PORTMET - PENDING RPTS = ' WS-MET-PENDING.
002000           DISPLAY 'PORTMET - TOTAL VALUE  = ' WS-MET-TOTAL.
002010           GOBACK.
002020*
002030*-----------------------------------------------------------*
002040* FLOW STEP 1 - COUNT NEWS ROWS WHERE THE READ FLAG IS OFF.
002050*-----------------------------------------------------------*
002060       100-COUNT-UNREAD-NEWS.
002070           MOVE 0 TO WS-MET-UNREAD.
002080           OPEN INPUT NEWS-IN.
002090           IF WS-NEWS-IN-STATUS NOT = '00'
002100               DISPLAY 'PORTMET - NEWS-IN OPEN FAILED, STATUS = '
002110                       WS-NEWS-IN-STATUS
002120           ELSE
002130               PERFORM 110-READ-ONE-NEWS-ROW THRU 110-EXIT
002140                   UNTIL WS-NEWS-EOF
002150               CLOSE NEWS-IN
002160           END-IF.
002170       100-EXIT.
002180           EXIT.
002190*
002200       110-READ-ONE-NEWS-ROW.
002210           READ NEWS-IN
002220               AT END
002230                   SET WS-NEWS-EOF TO TRUE
002240               NOT AT END
002250                   ADD 1 TO WS-NEWS-RECS-READ
002260                   IF NEWS-IS-UNREAD
002270                       ADD 1 TO WS-MET-UNREAD
002280                   END-IF
002290           END-READ.
002300       110-EXIT.
002310           EXIT.
002320*
002330*-----------------------------------------------------------*
002340* FLOW STEP 2 - COUNT REPORT ROWS STILL IN PENDING STATUS.
002350*-----------------------------------------------------------*
002360       200-COUNT-PENDING-REPORTS.
002370           MOVE 0 TO WS-MET-PENDING.
002380           OPEN INPUT REPORT-IN.
002390           IF WS-REPORT-IN-STATUS NOT = '00'
002400               DISPLAY 'PORTMET - REPORT-IN OPEN FAILED, STATUS = '
002410                       WS-REPORT-IN-STATUS
002420           ELSE
002430               PERFORM 220-READ-ONE-REPORT-ROW THRU 220-EXIT
002440                   UNTIL WS-REPORT-EOF
002450               CLOSE REPORT-IN
002460           END-IF.
002470       200-EXIT.
002480           EXIT.
002490*
002500       220-READ-ONE-REPORT-ROW.
002510           READ REPORT-IN
002520               AT END
002530                   SET WS-REPORT-EOF TO TRUE
002540               NOT AT END
002550                   ADD 1 TO WS-REPORT-RECS-READ
002560                   IF RPT-IS-PENDING
002570                       ADD 1 TO WS-MET-PENDING
002580                   END-IF
002590           END-READ.
002600       220-EXIT.
002610           EXIT.
002620*
002630*-----------------------------------------------------------*
002640* FLOW STEP 3 - SUM PRTH-VALUE OVER EVERY HOLDING ROW.
002650* A HOLDING ROW WITH A NON-NUMERIC OR SPACE-FILLED VALUE
002660* FIELD CONTRIBUTES ZERO, NOT AN ERROR - THIS IS THE
002670* NULL-SAFE SUMMATION RULE CARRIED OVER FROM SPEC.
002680*-----------------------------------------------------------*
002690       300-SUM-HOLDING-VALUES.
002700           MOVE 0 TO WS-MET-TOTAL.
002710           MOVE 0 TO WS-HOLD-COUNT.
002720           OPEN INPUT HOLDING-IN.
002730           IF WS-HOLD-IN-STATUS NOT = '00'
002740               DISPLAY 'PORTMET - HOLDING-IN OPEN FAILED, STATUS = '
002750                       WS-HOLD-IN-STATUS
002760           ELSE
002770               PERFORM 320-LOAD-ONE-HOLDING THRU 320-EXIT
002780                   UNTIL WS-HOLD-EOF
002790               CLOSE HOLDING-IN
002800               PERFORM 330-ADD-ONE-HOLDING THRU 330-EXIT
002810                   VARYING HD-IDX FROM 1 BY 1
002820                       UNTIL HD-IDX > WS-HOLD-COUNT
002830           END-IF.
002840       300-EXIT.
002850           EXIT.
002860*
002870       320-LOAD-ONE-HOLDING.
002880           READ HOLDING-IN INTO PRT-HOLD-RECORD
002890               AT END
002900                   SET WS-HOLD-EOF TO TRUE
002910               NOT AT END
002920                   ADD 1 TO WS-HOLD-RECS-READ
002930                   IF PRTH-VALUE NUMERIC
002940                       ADD 1 TO WS-HOLD-COUNT
002950                       SET HD-IDX TO WS-HOLD-COUNT
002960                       MOVE PRTH-VALUE TO WS-HOLD-TAB-VALUE(HD-IDX)
002970                   ELSE
002980                       ADD 1 TO WS-HOLD-COUNT
002990                       SET HD-IDX TO WS-HOLD-COUNT
003000                       MOVE 0 TO WS-HOLD-TAB-VALUE(HD-IDX)
003010                   END-IF
003020           END-READ.
003030       320-EXIT.
003040           EXIT.
003050*
003060       330-ADD-ONE-HOLDING.
003070           ADD WS-HOLD-TAB-VALUE(HD-IDX) TO WS-MET-TOTAL.
003080       330-EXIT.
003090           EXIT.
003100*
003110*-----------------------------------------------------------*
003120* FLOW STEP 4 - EMIT THE ONE-RECORD DASHBOARD EXTRACT.
003130*-----------------------------------------------------------*
003140       500-WRITE-METRICS-EXTRACT.
003150           OPEN OUTPUT METRICS-OUT.
003160           IF WS-METRICS-OUT-STATUS NOT = '00'
003170               DISPLAY 'PORTMET - METRICS-OUT OPEN FAILED, STATUS = '
003180                       WS-METRICS-OUT-STATUS
003190           ELSE
003200               MOVE SPACES TO MET-OUT-RECORD
003210               MOVE WS-MET-UNREAD  TO MOUT-UNREAD-NEWS
003220               MOVE WS-MET-PENDING TO MOUT-PENDING-RPTS
003230               MOVE WS-MET-TOTAL   TO MOUT-TOTAL-VALUE
003240               WRITE MET-OUT-RECORD
003250               CLOSE METRICS-OUT
003260           END-IF.
003270       500-EXIT.
003280           EXIT.
003290*
003300* END OF PROGRAM PORTMET.
