000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      PORTHIST.CPY                                            *
000140*      PORTFOLIO HISTORY SNAPSHOT RECORD - ONE ROW PER COIN    *
000150*      PER SNAPSHOT DATE                                      *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* USED AS THE FD RECORD FOR BOTH HISTORY-IN AND HISTORY-OUT
000210* IN PORTVAL, AND FOR THE READ-ONLY HISTORY-IN FILE IN
000220* PORTVEW. UNIQUE KEY IS (PRTS-DATE, PRTS-COIN) - PORTVAL
000230* NEVER WRITES TWO ROWS FOR THE SAME COIN ON THE SAME DATE.
000240*
000250*     AMENDMENT HISTORY
000260*
000270*      DATE       AUTHOR      DESCRIPTION                73-80
000280*      --------   ---------   ------------------------   -----
000290*      02/14/89   R.OKAFOR    ORIGINAL LAYOUT.            PS0001
000300*      11/09/99   D.FENWICK   Y2K - PRTS-DATE EXPANDED    PS0002
000310*                             FROM YYMMDD TO CCYYMMDD.
000320*                             PROJECT Y2K-04.
000330*
000340 01  PRT-HIST-RECORD.
000350     05  PRTS-ID                     PIC 9(9).
000360     05  PRTS-DATE                   PIC 9(8).
000370     05  PRTS-DATE-R REDEFINES PRTS-DATE.
000380         10  PRTS-DATE-CC            PIC 9(2).
000390         10  PRTS-DATE-YY            PIC 9(2).
000400         10  PRTS-DATE-MM            PIC 9(2).
000410         10  PRTS-DATE-DD            PIC 9(2).
000420     05  PRTS-COIN                   PIC X(4).
000430     05  PRTS-PCT                    PIC S9(3)V99 COMP-3.
000440     05  FILLER                      PIC X(11).
