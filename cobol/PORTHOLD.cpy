000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      PORTHOLD.CPY                                            *
000140*      PORTFOLIO HOLDING RECORD - ONE ROW PER SUPPORTED COIN   *
000150*               @BANNER_END@                                   *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190* USED AS THE FD RECORD FOR BOTH HOLDING-IN AND HOLDING-OUT
000200* IN PORTVAL, AND FOR THE READ-ONLY HOLDING-IN FILE IN PORTVEW
000210* AND PORTMET. THE OLD-MASTER/NEW-MASTER TECHNIQUE MEANS THE
000220* IN/OUT FILES ARE SEPARATE DATASETS BUT SHARE THIS LAYOUT.
000230*
000240*     AMENDMENT HISTORY
000250*
000260*      DATE       AUTHOR      DESCRIPTION                73-80
000270*      --------   ---------   ------------------------   -----
000280*      02/14/89   R.OKAFOR    ORIGINAL LAYOUT.            PH0001
000290*      06/03/94   L.MERCADO   ADDED HOLD-UPD-TM, REVAL    PH0002
000300*                             NOW RUNS INTRADAY AS WELL
000310*                             AS OVERNIGHT (REQ-94-233).
000320*      11/09/99   D.FENWICK   Y2K - HOLD-UPD-DT EXPANDED  PH0003
000330*                             FROM YYMMDD TO CCYYMMDD.
000340*                             PROJECT Y2K-04.
000350*      04/22/01   S.OYELARAN  WIDENED HOLD-AMOUNT TO 8    PH0004
000360*                             DECIMAL PLACES FOR THE
000370*                             STABLECOIN PILOT.
000380*
000390 01  PRT-HOLD-RECORD.
000400     05  PRTH-ID                     PIC 9(9).
000410     05  PRTH-COIN                   PIC X(4).
000420     05  PRTH-AMOUNT                 PIC S9(13)V9(8) COMP-3.
000430     05  PRTH-PCT                    PIC S9(3)V99    COMP-3.
000440     05  PRTH-VALUE                  PIC S9(13)V99   COMP-3.
000450     05  PRTH-UPD-DT                 PIC 9(8).
000460     05  PRTH-UPD-DT-R REDEFINES PRTH-UPD-DT.
000470         10  PRTH-UPD-DT-CC          PIC 9(2).
000480         10  PRTH-UPD-DT-YY          PIC 9(2).
000490         10  PRTH-UPD-DT-MM          PIC 9(2).
000500         10  PRTH-UPD-DT-DD          PIC 9(2).
000510     05  PRTH-UPD-TM                 PIC 9(6).
000520     05  PRTH-UPD-TM-R REDEFINES PRTH-UPD-TM.
000530         10  PRTH-UPD-TM-HH          PIC 9(2).
000540         10  PRTH-UPD-TM-MN          PIC 9(2).
000550         10  PRTH-UPD-TM-SS          PIC 9(2).
000560     05  FILLER                      PIC X(15).
