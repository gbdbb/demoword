000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      PORTRATE.CPY                                            *
000140*      EXCHANGE RATE RECORD - ONE ROW PER COIN, REFRESHED      *
000150*      BEFORE EACH REVALUATION RUN                             *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* USED AS THE FD RECORD FOR RATE-IN IN PORTVAL ONLY. THE FEED
000210* THAT REFRESHES THIS FILE RUNS AHEAD OF THE PORTVAL STEP IN
000220* THE NIGHTLY SCHEDULE AND IS OUT OF SCOPE HERE - PORTVAL
000230* TREATS WHATEVER IS ON THIS FILE AS GIVEN.
000240*
000250*     AMENDMENT HISTORY
000260*
000270*      DATE       AUTHOR      DESCRIPTION                73-80
000280*      --------   ---------   ------------------------   -----
000290*      02/14/89   R.OKAFOR    ORIGINAL LAYOUT.            PR0001
000300*      04/22/01   S.OYELARAN  WIDENED PRTR-USD TO 8       PR0002
000310*                             DECIMAL PLACES SO SUB-CENT
000320*                             STABLECOIN RATES DO NOT
000330*                             TRUNCATE (REQ-2001-118).
000340*
000350 01  PRT-RATE-RECORD.
000360     05  PRTR-COIN                   PIC X(4).
000370     05  PRTR-USD                    PIC S9(9)V9(8) COMP-3.
000380     05  FILLER                      PIC X(10).
