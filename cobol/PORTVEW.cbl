000100******************************************************************
000110*                                                                *
000120*               @BANNER_START@                                  *
000130*      PORTVEW.CBL                                              *
000140*      PORTFOLIO SUMMARY VIEW - HOLDINGS PLUS DATE-GROUPED       *
000150*      PERCENTAGE HISTORY                                       *
000160*               @BANNER_END@                                    *
000170*                                                                *
000180******************************************************************
000190       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PORTVEW.
000210       AUTHOR.        R.OKAFOR.
000220       INSTALLATION.  TRUST AND CUSTODY OPERATIONS.
000230       DATE-WRITTEN.  03/02/89.
000240       DATE-COMPILED.
000250       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000260*
000270*-----------------------------------------------------------*
000280*     AMENDMENT HISTORY
000290*
000300*      DATE       AUTHOR      DESCRIPTION
000310*      --------   ---------   ---------------------------  PW0001
000320*      03/02/89   R.OKAFOR    ORIGINAL - BUILDS THE        PW0001
000330*                             HOLDINGS-PLUS-HISTORY        PW0001
000340*                             SUMMARY THAT USED TO GO      PW0001
000350*                             OUT ON THE 8AM RUN.          PW0001
000360*      06/03/94   L.MERCADO   HISTORY IS NOW SORTED        PW0002
000370*                             BEFORE GROUPING - PORTVAL    PW0002
000380*                             CAN APPEND A ROW OUT OF      PW0002
000390*                             DATE ORDER AT THE END OF     PW0002
000400*                             ITS FILE NOW THAT RERUNS     PW0002
000410*                             UPSERT (REQ-94-233).         PW0002
000420*      11/09/99   D.FENWICK   Y2K - GROUPING KEY STILL     PW0003
000430*                             DROPS THE CENTURY (MM-DD     PW0003
000440*                             ONLY) - THIS IS EXISTING     PW0003
000450*                             BEHAVIOR, NOT A Y2K BUG,     PW0003
000460*                             AND WAS LEFT AS IS. NOTED    PW0003
000470*                             PER PROJECT Y2K-04 REVIEW.   PW0003
000480*      04/22/01   S.OYELARAN  NO CHANGE FOR THE USDT       PW0004
000490*                             ADD-ON - COIN COLUMNS ARE    PW0004
000500*                             ALREADY DRIVEN OFF WHATEVER  PW0004
000510*                             COIN CODE APPEARS ON THE     PW0004
000520*                             HISTORY ROW (REQ-2001-118).  PW0004
000530*-----------------------------------------------------------*
000540*
000550*     FUNCTION
000560*
000570*     READ-ONLY REPORT-FEED STEP. BUILDS THE HOLDINGS LIST
000580*     (STRAIGHT PASSTHROUGH, COIN-ASCENDING) AND THE
000590*     DATE-GROUPED HISTORY LIST (ONE OUTPUT ROW PER SNAPSHOT
000600*     DATE, ONE PERCENTAGE COLUMN PER COIN SEEN THAT DATE)
000610*     AND WRITES BOTH TO A FLAT EXTRACT FILE. NEITHER MASTER
000620*     IS UPDATED BY THIS STEP.
000630*
000640*     FILES
000650*
000660*     HOLDING-IN  - INPUT  - CURRENT POSITION MASTER
000670*     HISTORY-IN  - INPUT  - PERCENTAGE SNAPSHOT MASTER
000680*     SORT-WORK   - WORK   - SORT SCRATCH FILE (SD)
000690*     HISTORY-SRT - WORK   - HISTORY, DATE-ASCENDING (SORT
000700*                            GIVING FILE, READ BACK IN)
000710*     SUMMARY-OUT - OUTPUT - HOLDINGS + GROUPED-HISTORY
000720*                            EXTRACT
000730*
000740******************************************************************
000750       ENVIRONMENT DIVISION.
000760       CONFIGURATION SECTION.
000770       SOURCE-COMPUTER.   IBM-370.
000780       OBJECT-COMPUTER.   IBM-370.
000790       SPECIAL-NAMES.
000800           C01 IS TOP-OF-FORM.
000810       INPUT-OUTPUT SECTION.
000820       FILE-CONTROL.
000830*
000840           SELECT HOLDING-IN   ASSIGN TO HOLDCURR
000850               ORGANIZATION IS SEQUENTIAL
000860               ACCESS MODE  IS SEQUENTIAL
000870               FILE STATUS  IS WS-HOLD-IN-STATUS.
000880*
000890           SELECT HISTORY-IN   ASSIGN TO HISTCURR
000900               ORGANIZATION IS SEQUENTIAL
000910               ACCESS MODE  IS SEQUENTIAL
000920               FILE STATUS  IS WS-HIST-IN-STATUS.
000930*
000940           SELECT SORT-WORK    ASSIGN TO SORTWK1.
000950*
000960           SELECT HISTORY-SRT  ASSIGN TO HISTSRT
000970               ORGANIZATION IS SEQUENTIAL
000980               ACCESS MODE  IS SEQUENTIAL
000990               FILE STATUS  IS WS-HIST-SRT-STATUS.
001000*
001010           SELECT SUMMARY-OUT  ASSIGN TO SUMMOUT
001020               ORGANIZATION IS SEQUENTIAL
001030               ACCESS MODE  IS SEQUENTIAL
001040               FILE STATUS  IS WS-SUMM-OUT-STATUS.
001050*
001060******************************************************************
001070       DATA DIVISION.
001080       FILE SECTION.
001090*
001100       FD  HOLDING-IN
001110           LABEL RECORDS ARE STANDARD
001120           BLOCK CONTAINS 0
001130           RECORDING MODE IS F.
001140       01  HOLD-IN-RECORD.
001150           05  FILLER                  PIC X(64).
001160*
001170       FD  HISTORY-IN
001180           LABEL RECORDS ARE STANDARD
001190           BLOCK CONTAINS 0
001200           RECORDING MODE IS F.
001210       01  HIST-IN-RECORD.
001220           05  FILLER                  PIC X(35).
001230*
001240       SD  SORT-WORK.
001250       COPY PORTHIST.
001260*
001270       FD  HISTORY-SRT
001280           LABEL RECORDS ARE STANDARD
001290           BLOCK CONTAINS 0
001300           RECORDING MODE IS F.
001310       01  HIST-SRT-RECORD.
001320           05  FILLER                  PIC X(35).
001330*
001340       FD  SUMMARY-OUT
001350           LABEL RECORDS ARE STANDARD
001360           BLOCK CONTAINS 0
001370           RECORDING MODE IS F.
001380       01  SUMM-OUT-RECORD.
001390           05  SUMM-REC-TYPE           PIC X(1).
001400               88  SUMM-REC-IS-HOLDING        VALUE 'H'.
001410               88  SUMM-REC-IS-HIST-DATE      VALUE 'D'.
001420           05  SUMM-HOLD-AREA.
001430               10  SUMM-HOLD-COIN      PIC X(4).
001440               10  SUMM-HOLD-AMOUNT    PIC S9(13)V9(8).
001450               10  SUMM-HOLD-PCT       PIC S9(3)V99.
001460               10  SUMM-HOLD-VALUE     PIC S9(13)V99.
001470           05  SUMM-HIST-AREA REDEFINES SUMM-HOLD-AREA.
001480               10  SUMM-HIST-MMDD      PIC X(5).
001490               10  SUMM-HIST-COIN-PCT  OCCURS 4 TIMES
001500                       INDEXED BY SM-CP-IDX.
001510                   15  SUMM-HIST-COIN  PIC X(4).
001520                   15  SUMM-HIST-PCT   PIC S9(3)V99.
001530           05  FILLER                  PIC X(20).
001540*
001550******************************************************************
001560       WORKING-STORAGE SECTION.
001570******************************************************************
001580*
001590       01  WS-DEBUG-DETAILS.
001600           05  FILLER                  PIC X(32)
001610                    VALUE 'PORTVEW------WORKING STORAGE   '.
001620           05  FILLER                  PIC X(8) VALUE 'PORTVEW '.
001630*
001640* COMMON COIN LIST AND TABLE-SIZE CONSTANTS - SHARED BOOK
001650*
001660       COPY PORTCOIN.
001670*
001680* WORKING COPY OF THE HOLDING LAYOUT - THE OLD-MASTER STYLE
001690* GENERIC RECORD IN THE FILE SECTION IS MOVED IN HERE FIELD
001700* BY FIELD, SAME AS PORTVAL DOES FOR ITS OWN MASTERS.
001710*
001720       COPY PORTHOLD.
001730*
001740******************************************************************
001750*    FILE STATUS AND SWITCHES
001760******************************************************************
001770       01  WS-FILE-STATUSES.
001780           05  WS-HOLD-IN-STATUS       PIC X(2)  VALUE SPACES.
001790           05  WS-HIST-IN-STATUS       PIC X(2)  VALUE SPACES.
001800           05  WS-HIST-SRT-STATUS      PIC X(2)  VALUE SPACES.
001810           05  WS-SUMM-OUT-STATUS      PIC X(2)  VALUE SPACES.
001820           05  FILLER                  PIC X(6).
001830*
001840       01  WS-SWITCHES.
001850           05  WS-HOLD-EOF-SW          PIC X     VALUE 'N'.
001860               88  WS-HOLD-EOF                   VALUE 'Y'.
001870           05  WS-HIST-EOF-SW          PIC X     VALUE 'N'.
001880               88  WS-HIST-EOF                   VALUE 'Y'.
001890           05  WS-SAME-GROUP-SW        PIC X     VALUE 'N'.
001900               88  WS-SAME-GROUP                 VALUE 'Y'.
001910           05  FILLER                  PIC X(6).
001920*
001930******************************************************************
001940*    COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD
001950******************************************************************
001960       01  WS-COUNTERS.
001970           05  WS-HOLD-COUNT           PIC 9(4)  COMP  VALUE 0.
001980           05  WS-HIST-COUNT           PIC 9(4)  COMP  VALUE 0.
001990           05  WS-GROUP-COUNT          PIC 9(4)  COMP  VALUE 0.
002000           05  WS-HOLD-RECS-WRITTEN    PIC 9(9)  COMP  VALUE 0.
002010           05  WS-GROUP-RECS-WRITTEN   PIC 9(9)  COMP  VALUE 0.
002020           05  FILLER                  PIC X(4).
002030*
002040******************************************************************
002050*    HOLDING SUMMARY TABLE - LOADED FROM HOLDING-IN, FLOW 1
002060******************************************************************
002070       01  WS-HOLD-TABLE.
002080           05  WS-HOLD-ENTRY OCCURS 1 TO 20 TIMES
002090                   DEPENDING ON WS-HOLD-COUNT
002100                   INDEXED BY HD-IDX.
002110               10  WS-HOLD-TAB-COIN    PIC X(4).
002120               10  WS-HOLD-TAB-AMOUNT  PIC S9(13)V9(8) COMP-3.
002130               10  WS-HOLD-TAB-PCT     PIC S9(3)V99    COMP-3.
002140               10  WS-HOLD-TAB-VALUE   PIC S9(13)V99   COMP-3.
002150               10  FILLER              PIC X(4).
002160*
002170******************************************************************
002180*    SORTED HISTORY TABLE - LOADED FROM HISTORY-SRT, FLOW 2
002190******************************************************************
002200       01  WS-HIST-TABLE.
002210           05  WS-HIST-ENTRY OCCURS 1 TO 4000 TIMES
002220                   DEPENDING ON WS-HIST-COUNT
002230                   INDEXED BY HS-IDX.
002240               10  WS-HIST-TAB-DATE    PIC 9(8).
002250               10  WS-HIST-TAB-MMDD REDEFINES WS-HIST-TAB-DATE.
002260                   15  FILLER          PIC 9(4).
002270                   15  WS-HIST-TAB-MM  PIC 9(2).
002280                   15  WS-HIST-TAB-DD  PIC 9(2).
002290               10  WS-HIST-TAB-COIN    PIC X(4).
002300               10  WS-HIST-TAB-PCT     PIC S9(3)V99 COMP-3.
002310               10  FILLER              PIC X(4).
002320*
002330******************************************************************
002340*    DATE-GROUP TABLE - BUILT BY FLOW STEP 3 FROM WS-HIST-TABLE
002350******************************************************************
002360       01  WS-GROUP-TABLE.
002370           05  WS-GROUP-ENTRY OCCURS 1 TO 4000 TIMES
002380                   DEPENDING ON WS-GROUP-COUNT
002390                   INDEXED BY GR-IDX.
002400               10  WS-GROUP-MMDD       PIC X(5).
002410               10  WS-GROUP-COIN-PCT OCCURS 4 TIMES
002420                       INDEXED BY GR-CP-IDX.
002430                   15  WS-GROUP-COIN   PIC X(4).
002440                   15  WS-GROUP-PCT    PIC S9(3)V99 COMP-3.
002450               10  WS-GROUP-COINS-USED PIC 9(2)  COMP.
002460               10  FILLER              PIC X(4).
002470*
002480       01  WS-WORK-FIELDS.
002490           05  WS-WORK-MMDD            PIC X(5).
002500           05  WS-WORK-MM              PIC 9(2).
002510           05  WS-WORK-DD              PIC 9(2).
002520           05  FILLER                  PIC X(4).
002530*
002540******************************************************************
002550       PROCEDURE DIVISION.
002560******************************************************************
002570*
002580       000-MAIN-PROCESS.
002590*
002600           DISPLAY 'PORTVEW STARTING - PORTFOLIO SUMMARY VIEW'.
002610           PERFORM 100-LOAD-HOLDING-SUMMARY   THRU 100-EXIT.
002620           PERFORM 200-SORT-AND-LOAD-HISTORY  THRU 200-EXIT.
002630           PERFORM 210-GROUP-HISTORY-BY-DATE  THRU 210-EXIT.
002640           PERFORM 500-WRITE-SUMMARY-EXTRACT  THRU 500-EXIT.
002650           DISPLAY 'PORTVEW - HOLDING ROWS WRITTEN: '
002660                   WS-HOLD-RECS-WRITTEN.
002670           DISPLAY 'PORTVEW - GROUP   ROWS WRITTEN: '
002680                   WS-GROUP-RECS-WRITTEN.
002690           DISPLAY 'PORTVEW COMPLETE'.
002700           GOBACK.
002710*
002720*-----------------------------------------------------------*
002730* FLOW STEP 1 - HOLDINGS ARE A STRAIGHT PASSTHROUGH, NO
002740* COMPUTATION. HOLDING-IN IS MAINTAINED COIN-ASCENDING BY
002750* PORTVAL SO NO SORT IS NEEDED HERE.
002760*-----------------------------------------------------------*
002770       100-LOAD-HOLDING-SUMMARY.
002780           MOVE 0 TO WS-HOLD-COUNT.
002790           OPEN INPUT HOLDING-IN.
002800           IF WS-HOLD-IN-STATUS NOT = '00'
002810               DISPLAY 'PORTVEW - ERROR OPENING HOLDING-IN, STATUS '
002820                       WS-HOLD-IN-STATUS
002830               MOVE 'Y' TO WS-HOLD-EOF-SW
002840           END-IF.
002850           PERFORM 110-READ-ONE-HOLDING THRU 110-EXIT
002860               UNTIL WS-HOLD-EOF.
002870           CLOSE HOLDING-IN.
002880       100-EXIT.
002890           EXIT.
002900*
002910       110-READ-ONE-HOLDING.
002920           READ HOLDING-IN
002930               AT END MOVE 'Y' TO WS-HOLD-EOF-SW.
002940           IF WS-HOLD-IN-STATUS = '00'
002950               MOVE HOLD-IN-RECORD TO PRT-HOLD-RECORD
002960               IF WS-HOLD-COUNT < 20
002970                   ADD 1 TO WS-HOLD-COUNT
002980                   SET HD-IDX TO WS-HOLD-COUNT
002990                   MOVE PRTH-COIN   TO WS-HOLD-TAB-COIN(HD-IDX)
003000                   MOVE PRTH-AMOUNT TO WS-HOLD-TAB-AMOUNT(HD-IDX)
003010                   MOVE PRTH-PCT    TO WS-HOLD-TAB-PCT(HD-IDX)
003020                   MOVE PRTH-VALUE  TO WS-HOLD-TAB-VALUE(HD-IDX)
003030               ELSE
003040                   DISPLAY 'PORTVEW - HOLDING TABLE FULL, ROW IGNORED'
003050               END-IF
003060           ELSE
003070               IF WS-HOLD-IN-STATUS NOT = '10'
003080                   DISPLAY
003090                     'PORTVEW - ERROR READING HOLDING-IN, STATUS '
003100                     WS-HOLD-IN-STATUS
003110               END-IF
003120               MOVE 'Y' TO WS-HOLD-EOF-SW
003130           END-IF.
003140       110-EXIT.
003150           EXIT.
003160*
003170*-----------------------------------------------------------*
003180* FLOW STEP 2 - HISTORY MUST BE DATE-ASCENDING BEFORE
003190* GROUPING (SEE AMENDMENT PW0002). PORTVAL MAY HAVE
003200* APPENDED THIS RUN'S SNAPSHOT AT THE END OF ITS FILE, SO
003210* WE CANNOT TRUST INPUT ORDER AND SORT OUR OWN COPY.
003220*-----------------------------------------------------------*
003230       200-SORT-AND-LOAD-HISTORY.
003240           MOVE 0 TO WS-HIST-COUNT.
003250           SORT SORT-WORK
003260               ON ASCENDING KEY PRTS-DATE
003270               ON ASCENDING KEY PRTS-COIN
003280               USING HISTORY-IN
003290               GIVING HISTORY-SRT.
003300           IF WS-HIST-IN-STATUS NOT = '00' AND
003310              WS-HIST-IN-STATUS NOT = '10'
003320               DISPLAY 'PORTVEW - ERROR DURING HISTORY SORT, STATUS '
003330                       WS-HIST-IN-STATUS
003340           END-IF.
003350           OPEN INPUT HISTORY-SRT.
003360           IF WS-HIST-SRT-STATUS NOT = '00'
003370               DISPLAY 'PORTVEW - ERROR OPENING HISTORY-SRT, STATUS '
003380                       WS-HIST-SRT-STATUS
003390               MOVE 'Y' TO WS-HIST-EOF-SW
003400           END-IF.
003410           PERFORM 220-READ-ONE-HISTORY THRU 220-EXIT
003420               UNTIL WS-HIST-EOF.
003430           CLOSE HISTORY-SRT.
003440       200-EXIT.
003450           EXIT.
003460*
003470       220-READ-ONE-HISTORY.
003480           READ HISTORY-SRT
003490               AT END MOVE 'Y' TO WS-HIST-EOF-SW.
003500           IF WS-HIST-SRT-STATUS = '00'
003510               MOVE HIST-SRT-RECORD TO PRT-HIST-RECORD
003520               IF WS-HIST-COUNT < 4000
003530                   ADD 1 TO WS-HIST-COUNT
003540                   SET HS-IDX TO WS-HIST-COUNT
003550                   MOVE PRTS-DATE TO WS-HIST-TAB-DATE(HS-IDX)
003560                   MOVE PRTS-COIN TO WS-HIST-TAB-COIN(HS-IDX)
003570                   MOVE PRTS-PCT  TO WS-HIST-TAB-PCT(HS-IDX)
003580               ELSE
003590                   DISPLAY 'PORTVEW - HISTORY TABLE FULL, ROW IGNORED'
003600               END-IF
003610           ELSE
003620               IF WS-HIST-SRT-STATUS NOT = '10'
003630                   DISPLAY
003640                     'PORTVEW - ERROR READING HISTORY-SRT, STATUS '
003650                     WS-HIST-SRT-STATUS
003660               END-IF
003670               MOVE 'Y' TO WS-HIST-EOF-SW
003680           END-IF.
003690       220-EXIT.
003700           EXIT.
003710*
003720*-----------------------------------------------------------*
003730* FLOW STEP 3 - GROUP THE SORTED HISTORY BY MM-DD. A NEW
003740* GROUP STARTS EVERY TIME THE MM-DD KEY CHANGES BECAUSE THE
003750* TABLE IS DATE-ASCENDING. NOTE PER AMENDMENT PW0003 - THE
003760* CENTURY IS DELIBERATELY DROPPED, NOT A Y2K DEFECT.
003770*-----------------------------------------------------------*
003780       210-GROUP-HISTORY-BY-DATE.
003790           MOVE 0 TO WS-GROUP-COUNT.
003800           PERFORM 215-GROUP-ONE-HISTORY-ROW THRU 215-EXIT
003810               VARYING HS-IDX FROM 1 BY 1
003820                   UNTIL HS-IDX > WS-HIST-COUNT.
003830       210-EXIT.
003840           EXIT.
003850*
003860       215-GROUP-ONE-HISTORY-ROW.
003870           MOVE WS-HIST-TAB-MM(HS-IDX) TO WS-WORK-MM.
003880           MOVE WS-HIST-TAB-DD(HS-IDX) TO WS-WORK-DD.
003890           STRING WS-WORK-MM DELIMITED BY SIZE
003900                  '-'         DELIMITED BY SIZE
003910                  WS-WORK-DD  DELIMITED BY SIZE
003920                  INTO WS-WORK-MMDD.
003930*        NOTE - WS-GROUP-COUNT IS TESTED FOR ZERO BEFORE THE
003940*        TABLE IS EVER SUBSCRIPTED, SO NO REFERENCE TO
003950*        WS-GROUP-MMDD IS MADE WITH AN OUT-OF-RANGE INDEX.
003960           MOVE 'N' TO WS-SAME-GROUP-SW.
003970           IF WS-GROUP-COUNT > 0
003980               SET GR-IDX TO WS-GROUP-COUNT
003990               IF WS-WORK-MMDD = WS-GROUP-MMDD(GR-IDX)
004000                   MOVE 'Y' TO WS-SAME-GROUP-SW
004010               END-IF
004020           END-IF.
004030           IF NOT WS-SAME-GROUP
004040               ADD 1 TO WS-GROUP-COUNT
004050               SET GR-IDX TO WS-GROUP-COUNT
004060               MOVE WS-WORK-MMDD TO WS-GROUP-MMDD(GR-IDX)
004070               MOVE 0 TO WS-GROUP-COINS-USED(GR-IDX)
004080           END-IF.
004090           IF WS-GROUP-COINS-USED(GR-IDX) < 4
004100               ADD 1 TO WS-GROUP-COINS-USED(GR-IDX)
004110               SET GR-CP-IDX TO WS-GROUP-COINS-USED(GR-IDX)
004120               MOVE WS-HIST-TAB-COIN(HS-IDX)
004130                             TO WS-GROUP-COIN(GR-IDX, GR-CP-IDX)
004140               MOVE WS-HIST-TAB-PCT(HS-IDX)
004150                             TO WS-GROUP-PCT(GR-IDX, GR-CP-IDX)
004160           ELSE
004170               DISPLAY
004180                 'PORTVEW - MORE THAN 4 COIN COLUMNS FOR DATE '
004190                 WS-WORK-MMDD
004200           END-IF.
004210       215-EXIT.
004220           EXIT.
004230*
004240*-----------------------------------------------------------*
004250* FLOW STEP 4 - EMIT THE HOLDINGS LIST, THEN THE
004260* DATE-GROUPED HISTORY LIST, AS ONE FLAT EXTRACT.
004270*-----------------------------------------------------------*
004280       500-WRITE-SUMMARY-EXTRACT.
004290           MOVE 0 TO WS-HOLD-RECS-WRITTEN.
004300           MOVE 0 TO WS-GROUP-RECS-WRITTEN.
004310           OPEN OUTPUT SUMMARY-OUT.
004320           IF WS-SUMM-OUT-STATUS NOT = '00'
004330               DISPLAY 'PORTVEW - ERROR OPENING SUMMARY-OUT, STATUS '
004340                       WS-SUMM-OUT-STATUS
004350           END-IF.
004360           PERFORM 505-WRITE-ONE-HOLDING THRU 505-EXIT
004370               VARYING HD-IDX FROM 1 BY 1
004380                   UNTIL HD-IDX > WS-HOLD-COUNT.
004390           PERFORM 510-WRITE-ONE-GROUP THRU 510-EXIT
004400               VARYING GR-IDX FROM 1 BY 1
004410                   UNTIL GR-IDX > WS-GROUP-COUNT.
004420           CLOSE SUMMARY-OUT.
004430       500-EXIT.
004440           EXIT.
004450*
004460       505-WRITE-ONE-HOLDING.
004470           MOVE SPACES  TO SUMM-OUT-RECORD.
004480           SET SUMM-REC-IS-HOLDING TO TRUE.
004490           MOVE WS-HOLD-TAB-COIN(HD-IDX)   TO SUMM-HOLD-COIN.
004500           MOVE WS-HOLD-TAB-AMOUNT(HD-IDX) TO SUMM-HOLD-AMOUNT.
004510           MOVE WS-HOLD-TAB-PCT(HD-IDX)    TO SUMM-HOLD-PCT.
004520           MOVE WS-HOLD-TAB-VALUE(HD-IDX)  TO SUMM-HOLD-VALUE.
004530           WRITE SUMM-OUT-RECORD.
004540           ADD 1 TO WS-HOLD-RECS-WRITTEN.
004550       505-EXIT.
004560           EXIT.
004570*
004580       510-WRITE-ONE-GROUP.
004590           MOVE SPACES  TO SUMM-OUT-RECORD.
004600           SET SUMM-REC-IS-HIST-DATE TO TRUE.
004610           MOVE WS-GROUP-MMDD(GR-IDX) TO SUMM-HIST-MMDD.
004620           PERFORM 515-WRITE-ONE-GROUP-COIN THRU 515-EXIT
004630               VARYING SM-CP-IDX FROM 1 BY 1
004640                   UNTIL SM-CP-IDX > WS-GROUP-COINS-USED(GR-IDX).
004650           WRITE SUMM-OUT-RECORD.
004660           ADD 1 TO WS-GROUP-RECS-WRITTEN.
004670       510-EXIT.
004680           EXIT.
004690*
004700       515-WRITE-ONE-GROUP-COIN.
004710           MOVE WS-GROUP-COIN(GR-IDX, SM-CP-IDX)
004720                         TO SUMM-HIST-COIN(SM-CP-IDX).
004730           MOVE WS-GROUP-PCT(GR-IDX, SM-CP-IDX)
004740                         TO SUMM-HIST-PCT(SM-CP-IDX).
004750       515-EXIT.
004760           EXIT.
004770*
004780* END OF PROGRAM PORTVEW
