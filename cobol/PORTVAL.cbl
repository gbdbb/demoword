000100******************************************************************
000110*                                                                *
000120*               @BANNER_START@                                  *
000130*      PORTVAL.CBL                                              *
000140*      NIGHTLY PORTFOLIO POSITION REVALUATION                   *
000150*               @BANNER_END@                                    *
000160*                                                                *
000170******************************************************************
000180       IDENTIFICATION DIVISION.
000190       PROGRAM-ID.    PORTVAL.
000200       AUTHOR.        R.OKAFOR.
000210       INSTALLATION.  TRUST AND CUSTODY OPERATIONS.
000220       DATE-WRITTEN.  02/14/89.
000230       DATE-COMPILED.
000240       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000250*
000260*-----------------------------------------------------------*
000270*     AMENDMENT HISTORY
000280*
000290*      DATE       AUTHOR      DESCRIPTION
000300*      --------   ---------   ---------------------------  PV0001
000310*      02/14/89   R.OKAFOR    ORIGINAL - REVALUES THE      PV0001
000320*                             OVERNIGHT POSITION FILE      PV0001
000330*                             AGAINST THE MORNING RATE     PV0001
000340*                             FEED. THREE COINS ONLY.      PV0001
000350*      08/30/91   R.OKAFOR    FIXED PCT ROUNDING - WAS     PV0002
000360*                             TRUNCATING INSTEAD OF        PV0002
000370*                             ROUNDING HALF-UP. PROBLEM    PV0002
000380*                             REPORT PR-91-0447.           PV0002
000390*      06/03/94   L.MERCADO   HISTORY SNAPSHOT NOW UPSERTS PV0003
000400*                             BY (DATE,COIN) INSTEAD OF    PV0003
000410*                             ALWAYS INSERTING - RERUNS OF PV0003
000420*                             THE SAME BUSINESS DAY WERE   PV0003
000430*                             DOUBLING UP SNAPSHOT ROWS    PV0003
000440*                             (REQ-94-233).                PV0003
000450*      11/09/99   D.FENWICK   Y2K - HOLD-UPD-DT AND THE    PV0004
000460*                             HISTORY SNAPSHOT DATE ARE    PV0004
000470*                             NOW CCYYMMDD. CENTURY IS     PV0004
000480*                             DERIVED FROM THE 2-DIGIT     PV0004
000490*                             SYSTEM DATE WITH A SLIDING   PV0004
000500*                             WINDOW (YY < 70 = 20XX).     PV0004
000510*                             PROJECT Y2K-04.              PV0004
000520*      04/22/01   S.OYELARAN  ADDED USDT AS THE FOURTH     PV0005
000530*                             SUPPORTED COIN AND WIDENED   PV0005
000540*                             THE AMOUNT/RATE FIELDS TO 8  PV0005
000550*                             DECIMAL PLACES FOR THE       PV0005
000560*                             STABLECOIN SETTLEMENT PILOT  PV0005
000570*                             (REQ-2001-118). A HOLDING    PV0005
000580*                             WITH AN UNRECOGNISED COIN    PV0005
000590*                             CODE NOW FALLS BACK TO ITS   PV0005
000600*                             PRIOR VALUE RATHER THAN      PV0005
000610*                             ABENDING S0C7.               PV0005
000620*-----------------------------------------------------------*
000630*
000640*     FUNCTION
000650*
000660*     THIS IS THE OVERNIGHT POSITION REVALUATION STEP. IT
000670*     PRICES EVERY HOLDING AGAINST THE LATEST RATE FEED,
000680*     RECOMPUTES EACH HOLDING'S SHARE OF THE TOTAL BOOK,
000690*     REWRITES THE HOLDING MASTER, AND UPSERTS TODAY'S
000700*     PERCENTAGE SNAPSHOT INTO THE HISTORY MASTER. IF EITHER
000710*     THE RATE FEED OR THE HOLDING MASTER IS EMPTY THE STEP
000720*     ENDS WITHOUT TOUCHING EITHER OUTPUT FILE - THIS IS NOT
000730*     TREATED AS AN ERROR, IT IS TREATED AS "NOTHING TO DO".
000740*
000750*     FILES
000760*
000770*     RATE-IN     - INPUT  - LATEST COIN/USD RATE FEED
000780*     HOLDING-IN  - INPUT  - YESTERDAY'S POSITION MASTER
000790*     HOLDING-OUT - OUTPUT - TODAY'S POSITION MASTER
000800*     HISTORY-IN  - INPUT  - PRIOR PERCENTAGE SNAPSHOTS
000810*     HISTORY-OUT - OUTPUT - PRIOR SNAPSHOTS PLUS TODAY'S
000820*
000830******************************************************************
000840       ENVIRONMENT DIVISION.
000850       CONFIGURATION SECTION.
000860       SOURCE-COMPUTER.   IBM-370.
000870       OBJECT-COMPUTER.   IBM-370.
000880       SPECIAL-NAMES.
000890           C01 IS TOP-OF-FORM.
000900       INPUT-OUTPUT SECTION.
000910       FILE-CONTROL.
000920*
000930           SELECT RATE-IN      ASSIGN TO RATEFEED
000940               ORGANIZATION IS SEQUENTIAL
000950               ACCESS MODE  IS SEQUENTIAL
000960               FILE STATUS  IS WS-RATE-IN-STATUS.
000970*
000980           SELECT HOLDING-IN   ASSIGN TO HOLDOLD
000990               ORGANIZATION IS SEQUENTIAL
001000               ACCESS MODE  IS SEQUENTIAL
001010               FILE STATUS  IS WS-HOLD-IN-STATUS.
001020*
001030           SELECT HOLDING-OUT  ASSIGN TO HOLDNEW
001040               ORGANIZATION IS SEQUENTIAL
001050               ACCESS MODE  IS SEQUENTIAL
001060               FILE STATUS  IS WS-HOLD-OUT-STATUS.
001070*
001080           SELECT HISTORY-IN   ASSIGN TO HISTOLD
001090               ORGANIZATION IS SEQUENTIAL
001100               ACCESS MODE  IS SEQUENTIAL
001110               FILE STATUS  IS WS-HIST-IN-STATUS.
001120*
001130           SELECT HISTORY-OUT  ASSIGN TO HISTNEW
001140               ORGANIZATION IS SEQUENTIAL
001150               ACCESS MODE  IS SEQUENTIAL
001160               FILE STATUS  IS WS-HIST-OUT-STATUS.
001170*
001180******************************************************************
001190       DATA DIVISION.
001200       FILE SECTION.
001210*
001220       FD  RATE-IN
001230           LABEL RECORDS ARE STANDARD
001240           BLOCK CONTAINS 0
001250           RECORDING MODE IS F.
001260       COPY PORTRATE.
001270*
001280       FD  HOLDING-IN
001290           LABEL RECORDS ARE STANDARD
001300           BLOCK CONTAINS 0
001310           RECORDING MODE IS F.
001320       01  HOLD-IN-RECORD.
001330           05  FILLER                  PIC X(64).
001340*
001350       FD  HOLDING-OUT
001360           LABEL RECORDS ARE STANDARD
001370           BLOCK CONTAINS 0
001380           RECORDING MODE IS F.
001390       01  HOLD-OUT-RECORD.
001400           05  FILLER                  PIC X(64).
001410*
001420       FD  HISTORY-IN
001430           LABEL RECORDS ARE STANDARD
001440           BLOCK CONTAINS 0
001450           RECORDING MODE IS F.
001460       01  HIST-IN-RECORD.
001470           05  FILLER                  PIC X(35).
001480*
001490       FD  HISTORY-OUT
001500           LABEL RECORDS ARE STANDARD
001510           BLOCK CONTAINS 0
001520           RECORDING MODE IS F.
001530       01  HIST-OUT-RECORD.
001540           05  FILLER                  PIC X(35).
001550*
001560******************************************************************
001570       WORKING-STORAGE SECTION.
001580******************************************************************
001590*
001600       01  WS-DEBUG-DETAILS.
001610           05  FILLER                  PIC X(32)
001620                    VALUE 'PORTVAL------WORKING STORAGE   '.
001630           05  FILLER                  PIC X(8) VALUE 'PORTVAL '.
001640*
001650* COMMON COIN LIST AND TABLE-SIZE CONSTANTS - SHARED BOOK
001660*
001670       COPY PORTCOIN.
001680*
001690* WORKING COPIES OF THE HOLDING AND HISTORY LAYOUTS - THE
001700* OLD-MASTER/NEW-MASTER FILES ARE PLAIN X(NN) RECORDS (SEE
001710* FILE SECTION) SO ONE HOLDING LAYOUT CAN SERVE BOTH THE IN
001720* AND THE OUT DATASET WITHOUT A DUPLICATE-NAME CLASH.
001730*
001740       COPY PORTHOLD.
001750       COPY PORTHIST.
001760*
001770******************************************************************
001780*    FILE STATUS AND SWITCHES
001790******************************************************************
001800       01  WS-FILE-STATUSES.
001810           05  WS-RATE-IN-STATUS       PIC X(2)  VALUE SPACES.
001820           05  WS-HOLD-IN-STATUS       PIC X(2)  VALUE SPACES.
001830           05  WS-HOLD-OUT-STATUS      PIC X(2)  VALUE SPACES.
001840           05  WS-HIST-IN-STATUS       PIC X(2)  VALUE SPACES.
001850           05  WS-HIST-OUT-STATUS      PIC X(2)  VALUE SPACES.
001860           05  FILLER                  PIC X(6).
001870*
001880       01  WS-SWITCHES.
001890           05  WS-RATE-EOF-SW          PIC X     VALUE 'N'.
001900               88  WS-RATE-EOF                   VALUE 'Y'.
001910           05  WS-HOLD-EOF-SW          PIC X     VALUE 'N'.
001920               88  WS-HOLD-EOF                   VALUE 'Y'.
001930           05  WS-HIST-EOF-SW          PIC X     VALUE 'N'.
001940               88  WS-HIST-EOF                   VALUE 'Y'.
001950           05  WS-ABANDON-SW           PIC X     VALUE 'N'.
001960               88  WS-ABANDON-RUN                VALUE 'Y'.
001970           05  WS-RATE-FOUND-SW        PIC X     VALUE 'N'.
001980               88  WS-RATE-FOUND                 VALUE 'Y'.
001990           05  WS-HIST-FOUND-SW        PIC X     VALUE 'N'.
002000               88  WS-HIST-FOUND                 VALUE 'Y'.
002010           05  FILLER                  PIC X(6).
002020*
002030******************************************************************
002040*    COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD
002050******************************************************************
002060       01  WS-COUNTERS.
002070           05  WS-RATE-COUNT           PIC 9(4)  COMP  VALUE 0.
002080           05  WS-HOLD-COUNT           PIC 9(4)  COMP  VALUE 0.
002090           05  WS-HIST-COUNT           PIC 9(4)  COMP  VALUE 0.
002100           05  WS-NEXT-HIST-ID         PIC 9(9)  COMP  VALUE 0.
002110           05  WS-HOLD-RECS-READ       PIC 9(9)  COMP  VALUE 0.
002120           05  WS-HOLD-RECS-WRITTEN    PIC 9(9)  COMP  VALUE 0.
002130           05  WS-HIST-RECS-WRITTEN    PIC 9(9)  COMP  VALUE 0.
002140           05  FILLER                  PIC X(4).
002150*
002160******************************************************************
002170*    RATE TABLE - LOADED ONCE FROM RATE-IN (FLOW STEP 1)
002180******************************************************************
002190       01  WS-RATE-TABLE.
002200           05  WS-RATE-ENTRY OCCURS 1 TO 10 TIMES
002210                   DEPENDING ON WS-RATE-COUNT
002220                   INDEXED BY RT-IDX.
002230               10  WS-RATE-TAB-COIN    PIC X(4).
002240               10  WS-RATE-TAB-USD     PIC S9(9)V9(8) COMP-3.
002250               10  FILLER              PIC X(4).
002260*
002270******************************************************************
002280*    HOLDING TABLE - LOADED ONCE FROM HOLDING-IN (FLOW STEP 2)
002290******************************************************************
002300       01  WS-HOLD-TABLE.
002310           05  WS-HOLD-ENTRY OCCURS 1 TO 20 TIMES
002320                   DEPENDING ON WS-HOLD-COUNT
002330                   INDEXED BY HD-IDX.
002340               10  WS-HOLD-TAB-ID      PIC 9(9).
002350               10  WS-HOLD-TAB-COIN    PIC X(4).
002360               10  WS-HOLD-TAB-AMOUNT  PIC S9(13)V9(8) COMP-3.
002370               10  WS-HOLD-TAB-PCT     PIC S9(3)V99    COMP-3.
002380               10  WS-HOLD-TAB-VALUE   PIC S9(13)V99   COMP-3.
002390               10  WS-HOLD-TAB-UPD-DT  PIC 9(8).
002400               10  WS-HOLD-TAB-UPD-TM  PIC 9(6).
002410               10  FILLER              PIC X(6).
002420*
002430******************************************************************
002440*    HISTORY TABLE - LOADED ONCE FROM HISTORY-IN (FLOW STEP 5)
002450******************************************************************
002460       01  WS-HIST-TABLE.
002470           05  WS-HIST-ENTRY OCCURS 1 TO 4000 TIMES
002480                   DEPENDING ON WS-HIST-COUNT
002490                   INDEXED BY HS-IDX.
002500               10  WS-HIST-TAB-ID      PIC 9(9).
002510               10  WS-HIST-TAB-DATE    PIC 9(8).
002520               10  WS-HIST-TAB-COIN    PIC X(4).
002530               10  WS-HIST-TAB-PCT     PIC S9(3)V99 COMP-3.
002540               10  FILLER              PIC X(4).
002550*
002560******************************************************************
002570*    TOTALS AND WORK FIELDS FOR THE TWO-PASS VALUATION
002580******************************************************************
002590       01  WS-TOTALS.
002600           05  WS-TOTAL-VALUE          PIC S9(15)V9(8) COMP-3 VALUE 0.
002610           05  FILLER                  PIC X(4).
002620*
002630       01  WS-WORK-FIELDS.
002640           05  WS-CALC-VALUE           PIC S9(15)V9(8) COMP-3 VALUE 0.
002650           05  WS-CALC-PCT             PIC S9(5)V9(4)  COMP-3 VALUE 0.
002660           05  FILLER                  PIC X(4).
002670*
002680******************************************************************
002690*    CURRENT DATE/TIME - CENTURY-WINDOWED PER PROJECT Y2K-04
002700******************************************************************
002710       01  WS-CURRENT-DATE-TIME.
002720           05  WS-SYS-DATE             PIC 9(6).
002730           05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
002740               10  WS-SYS-YY           PIC 9(2).
002750               10  WS-SYS-MM           PIC 9(2).
002760               10  WS-SYS-DD           PIC 9(2).
002770           05  WS-SYS-CENTURY          PIC 9(2).
002780           05  WS-SYS-TIME             PIC 9(8).
002790           05  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
002800               10  WS-SYS-HH           PIC 9(2).
002810               10  WS-SYS-MN           PIC 9(2).
002820               10  WS-SYS-SS           PIC 9(2).
002830               10  FILLER              PIC 9(2).
002840           05  WS-TODAY-CCYYMMDD       PIC 9(8).
002850           05  WS-TODAY-HHMMSS         PIC 9(6).
002860           05  FILLER                  PIC X(4).
002870*
002880       01  WS-MESSAGES.
002890           05  WS-MSG-COIN             PIC X(4)  VALUE SPACES.
002900           05  WS-MSG-STATUS           PIC X(2)  VALUE SPACES.
002910           05  FILLER                  PIC X(6).
002920*
002930******************************************************************
002940       PROCEDURE DIVISION.
002950******************************************************************
002960*
002970       000-MAIN-PROCESS.
002980*
002990           DISPLAY 'PORTVAL STARTING - PORTFOLIO REVALUATION'.
003000           PERFORM 320-STAMP-CURRENT-DATE-TIME THRU 320-EXIT.
003010           PERFORM 100-OPEN-INPUT-FILES        THRU 100-EXIT.
003020*
003030           PERFORM 110-LOAD-RATE-TABLE         THRU 110-EXIT.
003040           PERFORM 120-LOAD-HOLDING-TABLE      THRU 120-EXIT.
003050*
003060           IF WS-ABANDON-RUN
003070               DISPLAY
003080                 'PORTVAL - NO RATES OR NO HOLDINGS - RUN ABANDONED'
003090               PERFORM 190-CLOSE-INPUT-ONLY    THRU 190-EXIT
003100           ELSE
003110               PERFORM 200-PASS1-COMPUTE-TOTAL THRU 200-EXIT
003120               PERFORM 300-PASS2-UPDATE-HOLDINGS THRU 300-EXIT
003130               PERFORM 400-HISTORY-UPSERT      THRU 400-EXIT
003140               PERFORM 900-OPEN-OUTPUT-FILES   THRU 900-EXIT
003150               PERFORM 500-WRITE-HOLDING-FILE  THRU 500-EXIT
003160               PERFORM 510-WRITE-HISTORY-FILE  THRU 510-EXIT
003170               PERFORM 950-CLOSE-ALL-FILES     THRU 950-EXIT
003180               DISPLAY 'PORTVAL - HOLDINGS WRITTEN: '
003190                       WS-HOLD-RECS-WRITTEN
003200               DISPLAY 'PORTVAL - HISTORY  WRITTEN: '
003210                       WS-HIST-RECS-WRITTEN
003220           END-IF.
003230*
003240           DISPLAY 'PORTVAL COMPLETE'.
003250           GOBACK.
003260*
003270*-----------------------------------------------------------*
003280* FLOW STEP 1/2 - OPEN THE TWO MASTER INPUT FILES AND THE
003290* RATE FEED. OUTPUT FILES ARE NOT OPENED HERE - THEY ARE
003300* OPENED ONLY AFTER WE KNOW THE RUN WILL NOT BE ABANDONED.
003310*-----------------------------------------------------------*
003320       100-OPEN-INPUT-FILES.
003330           OPEN INPUT RATE-IN.
003340           IF WS-RATE-IN-STATUS NOT = '00'
003350               DISPLAY 'PORTVAL - ERROR OPENING RATE-IN, STATUS '
003360                       WS-RATE-IN-STATUS
003370               MOVE 'Y' TO WS-ABANDON-SW
003380               MOVE 'Y' TO WS-RATE-EOF-SW
003390           END-IF.
003400           OPEN INPUT HOLDING-IN.
003410           IF WS-HOLD-IN-STATUS NOT = '00'
003420               DISPLAY 'PORTVAL - ERROR OPENING HOLDING-IN, STATUS '
003430                       WS-HOLD-IN-STATUS
003440               MOVE 'Y' TO WS-ABANDON-SW
003450               MOVE 'Y' TO WS-HOLD-EOF-SW
003460           END-IF.
003470       100-EXIT.
003480           EXIT.
003490*
003500       110-LOAD-RATE-TABLE.
003510           MOVE 0 TO WS-RATE-COUNT.
003520           IF WS-RATE-EOF
003530               GO TO 110-EXIT
003540           END-IF.
003550           PERFORM 700-READ-RATE-FILE THRU 700-EXIT
003560               UNTIL WS-RATE-EOF.
003570           IF WS-RATE-COUNT = 0
003580               MOVE 'Y' TO WS-ABANDON-SW
003590           END-IF.
003600       110-EXIT.
003610           EXIT.
003620*
003630       120-LOAD-HOLDING-TABLE.
003640           MOVE 0 TO WS-HOLD-COUNT.
003650           IF WS-HOLD-EOF
003660               GO TO 120-EXIT
003670           END-IF.
003680           PERFORM 720-READ-HOLDING-FILE THRU 720-EXIT
003690               UNTIL WS-HOLD-EOF.
003700           IF WS-HOLD-COUNT = 0
003710               MOVE 'Y' TO WS-ABANDON-SW
003720           END-IF.
003730       120-EXIT.
003740           EXIT.
003750*
003760*-----------------------------------------------------------*
003770* FLOW STEP 3 - PASS 1, TOTAL THE BOOK. EVERY HOLDING IS
003780* VALUED THE SAME WAY IT WILL BE VALUED AGAIN IN PASS 2 -
003790* SEE 210-VALUE-ONE-HOLDING. NOTHING FROM THIS PASS IS
003800* CACHED FOR PASS 2, PER THE BUSINESS RULE THAT EACH PASS
003810* RE-DERIVES THE FALLBACK INDEPENDENTLY.
003820*-----------------------------------------------------------*
003830       200-PASS1-COMPUTE-TOTAL.
003840           MOVE 0 TO WS-TOTAL-VALUE.
003850           PERFORM 205-PASS1-ONE-HOLDING THRU 205-EXIT
003860               VARYING HD-IDX FROM 1 BY 1
003870                   UNTIL HD-IDX > WS-HOLD-COUNT.
003880       200-EXIT.
003890           EXIT.
003900*
003910       205-PASS1-ONE-HOLDING.
003920           PERFORM 210-VALUE-ONE-HOLDING THRU 210-EXIT.
003930           ADD WS-CALC-VALUE TO WS-TOTAL-VALUE.
003940       205-EXIT.
003950           EXIT.
003960*
003970*-----------------------------------------------------------*
003980* RATE-LOOKUP FALLBACK RULE (SHARED BY PASS 1 AND PASS 2).
003990* ENTRY:  HD-IDX POINTS AT THE HOLDING TO VALUE.
004000* EXIT:   WS-CALC-VALUE HOLDS THE REAL-TIME VALUE, UNROUNDED.
004010*-----------------------------------------------------------*
004020       210-VALUE-ONE-HOLDING.
004030           MOVE 'N' TO WS-RATE-FOUND-SW.
004040           IF WS-RATE-COUNT > 0
004050               SET RT-IDX TO 1
004060               SEARCH WS-RATE-ENTRY
004070                   AT END
004080                       MOVE 'N' TO WS-RATE-FOUND-SW
004090                   WHEN WS-RATE-TAB-COIN(RT-IDX) =
004100                        WS-HOLD-TAB-COIN(HD-IDX)
004110                       MOVE 'Y' TO WS-RATE-FOUND-SW
004120               END-SEARCH
004130           END-IF.
004140           IF WS-RATE-FOUND AND WS-RATE-TAB-USD(RT-IDX) NOT = 0
004150               COMPUTE WS-CALC-VALUE =
004160                   WS-HOLD-TAB-AMOUNT(HD-IDX) * WS-RATE-TAB-USD(RT-IDX)
004170           ELSE
004180               MOVE WS-HOLD-TAB-VALUE(HD-IDX) TO WS-CALC-VALUE
004190           END-IF.
004200       210-EXIT.
004210           EXIT.
004220*
004230*-----------------------------------------------------------*
004240* FLOW STEP 4 - PASS 2, RE-VALUE AND UPDATE EACH HOLDING.
004250*-----------------------------------------------------------*
004260       300-PASS2-UPDATE-HOLDINGS.
004270           PERFORM 305-PASS2-ONE-HOLDING THRU 305-EXIT
004280               VARYING HD-IDX FROM 1 BY 1
004290                   UNTIL HD-IDX > WS-HOLD-COUNT.
004300       300-EXIT.
004310           EXIT.
004320*
004330       305-PASS2-ONE-HOLDING.
004340           PERFORM 210-VALUE-ONE-HOLDING THRU 210-EXIT.
004350           PERFORM 310-COMPUTE-PERCENTAGE THRU 310-EXIT.
004360           MOVE WS-CALC-PCT TO WS-HOLD-TAB-PCT(HD-IDX).
004370           COMPUTE WS-HOLD-TAB-VALUE(HD-IDX) ROUNDED =
004380               WS-CALC-VALUE.
004390           MOVE WS-TODAY-CCYYMMDD TO WS-HOLD-TAB-UPD-DT(HD-IDX).
004400           MOVE WS-TODAY-HHMMSS   TO WS-HOLD-TAB-UPD-TM(HD-IDX).
004410       305-EXIT.
004420           EXIT.
004430*
004440*-----------------------------------------------------------*
004450* PERCENTAGE FORMULA. WS-CALC-VALUE AND WS-TOTAL-VALUE MUST
004460* ALREADY BE SET (WS-CALC-VALUE BY 210, WS-TOTAL-VALUE BY
004470* 200). ZERO TOTAL AVOIDS THE DIVIDE AND YIELDS 0.00.
004480*-----------------------------------------------------------*
004490       310-COMPUTE-PERCENTAGE.
004500           IF WS-TOTAL-VALUE = 0
004510               MOVE 0 TO WS-CALC-PCT
004520           ELSE
004530               COMPUTE WS-CALC-PCT ROUNDED =
004540                   (WS-CALC-VALUE / WS-TOTAL-VALUE) * 100
004550           END-IF.
004560       310-EXIT.
004570           EXIT.
004580*
004590       320-STAMP-CURRENT-DATE-TIME.
004600           ACCEPT WS-SYS-DATE FROM DATE.
004610           ACCEPT WS-SYS-TIME FROM TIME.
004620*
004630*    Y2K CENTURY WINDOW - PROJECT Y2K-04, SEE AMENDMENT PV0004
004640           IF WS-SYS-YY < 70
004650               MOVE 20 TO WS-SYS-CENTURY
004660           ELSE
004670               MOVE 19 TO WS-SYS-CENTURY
004680           END-IF.
004690*
004700           MOVE WS-SYS-CENTURY TO WS-TODAY-CCYYMMDD(1:2).
004710           MOVE WS-SYS-YY      TO WS-TODAY-CCYYMMDD(3:2).
004720           MOVE WS-SYS-MM      TO WS-TODAY-CCYYMMDD(5:2).
004730           MOVE WS-SYS-DD      TO WS-TODAY-CCYYMMDD(7:2).
004740           MOVE WS-SYS-HH      TO WS-TODAY-HHMMSS(1:2).
004750           MOVE WS-SYS-MN      TO WS-TODAY-HHMMSS(3:2).
004760           MOVE WS-SYS-SS      TO WS-TODAY-HHMMSS(5:2).
004770       320-EXIT.
004780           EXIT.
004790*
004800*-----------------------------------------------------------*
004810* FLOW STEP 5 - UPSERT TODAY'S HISTORY SNAPSHOT. LOADS THE
004820* EXISTING HISTORY MASTER, THEN VISITS EACH UPDATED HOLDING
004830* AND EITHER REWRITES A MATCHING (DATE,COIN) ENTRY OR ADDS A
004840* NEW ONE. THE WHOLE TABLE IS WRITTEN BACK BY 510.
004850*-----------------------------------------------------------*
004860       400-HISTORY-UPSERT.
004870           OPEN INPUT HISTORY-IN.
004880           IF WS-HIST-IN-STATUS NOT = '00' AND
004890              WS-HIST-IN-STATUS NOT = '05'
004900               DISPLAY 'PORTVAL - ERROR OPENING HISTORY-IN, STATUS '
004910                       WS-HIST-IN-STATUS
004920           END-IF.
004930           MOVE 0 TO WS-HIST-COUNT.
004940           MOVE 0 TO WS-NEXT-HIST-ID.
004950           MOVE 'N' TO WS-HIST-EOF-SW.
004960           IF WS-HIST-IN-STATUS = '00'
004970               PERFORM 740-READ-HISTORY-FILE THRU 740-EXIT
004980                   UNTIL WS-HIST-EOF
004990           END-IF.
005000           CLOSE HISTORY-IN.
005010*
005020           PERFORM 410-UPSERT-ONE-HISTORY-ROW THRU 410-EXIT
005030               VARYING HD-IDX FROM 1 BY 1
005040                   UNTIL HD-IDX > WS-HOLD-COUNT.
005050       400-EXIT.
005060           EXIT.
005070*
005080       410-UPSERT-ONE-HISTORY-ROW.
005090           MOVE 'N' TO WS-HIST-FOUND-SW.
005100           IF WS-HIST-COUNT > 0
005110               SET HS-IDX TO 1
005120               SEARCH WS-HIST-ENTRY
005130                   AT END
005140                       MOVE 'N' TO WS-HIST-FOUND-SW
005150                   WHEN WS-HIST-TAB-DATE(HS-IDX) = WS-TODAY-CCYYMMDD
005160                    AND WS-HIST-TAB-COIN(HS-IDX) =
005170                        WS-HOLD-TAB-COIN(HD-IDX)
005180                       MOVE 'Y' TO WS-HIST-FOUND-SW
005190               END-SEARCH
005200           END-IF.
005210           IF WS-HIST-FOUND
005220               MOVE WS-HOLD-TAB-PCT(HD-IDX)
005230                                    TO WS-HIST-TAB-PCT(HS-IDX)
005240           ELSE
005250               IF WS-HIST-COUNT < PRT-COIN-MAX-HISTORY
005260                   ADD 1 TO WS-HIST-COUNT
005270                   ADD 1 TO WS-NEXT-HIST-ID
005280                   SET HS-IDX TO WS-HIST-COUNT
005290                   COMPUTE WS-HIST-TAB-ID(HS-IDX) =
005300                       WS-NEXT-HIST-ID + WS-TODAY-CCYYMMDD
005310                   MOVE WS-TODAY-CCYYMMDD
005320                                    TO WS-HIST-TAB-DATE(HS-IDX)
005330                   MOVE WS-HOLD-TAB-COIN(HD-IDX)
005340                                    TO WS-HIST-TAB-COIN(HS-IDX)
005350                   MOVE WS-HOLD-TAB-PCT(HD-IDX)
005360                                    TO WS-HIST-TAB-PCT(HS-IDX)
005370               ELSE
005380                   DISPLAY
005390                     'PORTVAL - HISTORY TABLE FULL, ROW DROPPED FOR '
005400                     WS-HOLD-TAB-COIN(HD-IDX)
005410               END-IF
005420           END-IF.
005430       410-EXIT.
005440           EXIT.
005450*
005460*-----------------------------------------------------------*
005470* FLOW STEP 6 - REWRITE THE TWO MASTERS. THIS RUNS ONLY WHEN
005480* WS-ABANDON-RUN IS 'N' (SEE 000-MAIN-PROCESS).
005490*-----------------------------------------------------------*
005500       500-WRITE-HOLDING-FILE.
005510           MOVE 0 TO WS-HOLD-RECS-WRITTEN.
005520           PERFORM 505-WRITE-ONE-HOLDING THRU 505-EXIT
005530               VARYING HD-IDX FROM 1 BY 1
005540                   UNTIL HD-IDX > WS-HOLD-COUNT.
005550       500-EXIT.
005560           EXIT.
005570*
005580       505-WRITE-ONE-HOLDING.
005590           MOVE SPACES                     TO PRT-HOLD-RECORD.
005600           MOVE WS-HOLD-TAB-ID(HD-IDX)     TO PRTH-ID.
005610           MOVE WS-HOLD-TAB-COIN(HD-IDX)   TO PRTH-COIN.
005620           MOVE WS-HOLD-TAB-AMOUNT(HD-IDX) TO PRTH-AMOUNT.
005630           MOVE WS-HOLD-TAB-PCT(HD-IDX)    TO PRTH-PCT.
005640           MOVE WS-HOLD-TAB-VALUE(HD-IDX)  TO PRTH-VALUE.
005650           MOVE WS-HOLD-TAB-UPD-DT(HD-IDX) TO PRTH-UPD-DT.
005660           MOVE WS-HOLD-TAB-UPD-TM(HD-IDX) TO PRTH-UPD-TM.
005670           MOVE PRT-HOLD-RECORD            TO HOLD-OUT-RECORD.
005680           WRITE HOLD-OUT-RECORD.
005690           ADD 1 TO WS-HOLD-RECS-WRITTEN.
005700       505-EXIT.
005710           EXIT.
005720*
005730       510-WRITE-HISTORY-FILE.
005740           MOVE 0 TO WS-HIST-RECS-WRITTEN.
005750           PERFORM 515-WRITE-ONE-HISTORY THRU 515-EXIT
005760               VARYING HS-IDX FROM 1 BY 1
005770                   UNTIL HS-IDX > WS-HIST-COUNT.
005780       510-EXIT.
005790           EXIT.
005800*
005810       515-WRITE-ONE-HISTORY.
005820           MOVE SPACES                   TO PRT-HIST-RECORD.
005830           MOVE WS-HIST-TAB-ID(HS-IDX)   TO PRTS-ID.
005840           MOVE WS-HIST-TAB-DATE(HS-IDX) TO PRTS-DATE.
005850           MOVE WS-HIST-TAB-COIN(HS-IDX) TO PRTS-COIN.
005860           MOVE WS-HIST-TAB-PCT(HS-IDX)  TO PRTS-PCT.
005870           MOVE PRT-HIST-RECORD          TO HIST-OUT-RECORD.
005880           WRITE HIST-OUT-RECORD.
005890           ADD 1 TO WS-HIST-RECS-WRITTEN.
005900       515-EXIT.
005910           EXIT.
005920*
005930*-----------------------------------------------------------*
005940* FILE READ PARAGRAPHS
005950*-----------------------------------------------------------*
005960       700-READ-RATE-FILE.
005970           READ RATE-IN
005980               AT END MOVE 'Y' TO WS-RATE-EOF-SW.
005990           IF WS-RATE-IN-STATUS = '00'
006000               IF WS-RATE-COUNT < PRT-COIN-MAX-RATES
006010                   ADD 1 TO WS-RATE-COUNT
006020                   SET RT-IDX TO WS-RATE-COUNT
006030                   MOVE PRTR-COIN TO WS-RATE-TAB-COIN(RT-IDX)
006040                   MOVE PRTR-USD  TO WS-RATE-TAB-USD(RT-IDX)
006050               ELSE
006060                   DISPLAY 'PORTVAL - RATE TABLE FULL, ROW IGNORED'
006070               END-IF
006080           ELSE
006090               IF WS-RATE-IN-STATUS NOT = '10'
006100                   DISPLAY 'PORTVAL - ERROR READING RATE-IN, STATUS '
006110                           WS-RATE-IN-STATUS
006120               END-IF
006130               MOVE 'Y' TO WS-RATE-EOF-SW
006140           END-IF.
006150       700-EXIT.
006160           EXIT.
006170*
006180       720-READ-HOLDING-FILE.
006190           READ HOLDING-IN
006200               AT END MOVE 'Y' TO WS-HOLD-EOF-SW.
006210           IF WS-HOLD-IN-STATUS = '00'
006220               MOVE HOLD-IN-RECORD TO PRT-HOLD-RECORD
006230               ADD 1 TO WS-HOLD-RECS-READ
006240               IF WS-HOLD-COUNT < PRT-COIN-MAX-HOLDINGS
006250                   ADD 1 TO WS-HOLD-COUNT
006260                   SET HD-IDX TO WS-HOLD-COUNT
006270                   MOVE PRTH-ID     TO WS-HOLD-TAB-ID(HD-IDX)
006280                   MOVE PRTH-COIN   TO WS-HOLD-TAB-COIN(HD-IDX)
006290                   MOVE PRTH-AMOUNT TO WS-HOLD-TAB-AMOUNT(HD-IDX)
006300                   MOVE PRTH-PCT    TO WS-HOLD-TAB-PCT(HD-IDX)
006310                   MOVE PRTH-VALUE  TO WS-HOLD-TAB-VALUE(HD-IDX)
006320                   MOVE PRTH-UPD-DT TO WS-HOLD-TAB-UPD-DT(HD-IDX)
006330                   MOVE PRTH-UPD-TM TO WS-HOLD-TAB-UPD-TM(HD-IDX)
006340               ELSE
006350                   DISPLAY 'PORTVAL - HOLDING TABLE FULL, ROW IGNORED'
006360               END-IF
006370           ELSE
006380               IF WS-HOLD-IN-STATUS NOT = '10'
006390                   DISPLAY
006400                     'PORTVAL - ERROR READING HOLDING-IN, STATUS '
006410                     WS-HOLD-IN-STATUS
006420               END-IF
006430               MOVE 'Y' TO WS-HOLD-EOF-SW
006440           END-IF.
006450       720-EXIT.
006460           EXIT.
006470*
006480       740-READ-HISTORY-FILE.
006490           READ HISTORY-IN
006500               AT END MOVE 'Y' TO WS-HIST-EOF-SW.
006510           IF WS-HIST-IN-STATUS = '00'
006520               MOVE HIST-IN-RECORD TO PRT-HIST-RECORD
006530               IF WS-HIST-COUNT < PRT-COIN-MAX-HISTORY
006540                   ADD 1 TO WS-HIST-COUNT
006550                   SET HS-IDX TO WS-HIST-COUNT
006560                   MOVE PRTS-ID   TO WS-HIST-TAB-ID(HS-IDX)
006570                   MOVE PRTS-DATE TO WS-HIST-TAB-DATE(HS-IDX)
006580                   MOVE PRTS-COIN TO WS-HIST-TAB-COIN(HS-IDX)
006590                   MOVE PRTS-PCT  TO WS-HIST-TAB-PCT(HS-IDX)
006600                   IF WS-HIST-TAB-ID(HS-IDX) > WS-NEXT-HIST-ID
006610                       MOVE WS-HIST-TAB-ID(HS-IDX) TO WS-NEXT-HIST-ID
006620                   END-IF
006630               ELSE
006640                   DISPLAY 'PORTVAL - HISTORY TABLE FULL, ROW IGNORED'
006650               END-IF
006660           ELSE
006670               IF WS-HIST-IN-STATUS NOT = '10'
006680                   DISPLAY
006690                     'PORTVAL - ERROR READING HISTORY-IN, STATUS '
006700                     WS-HIST-IN-STATUS
006710               END-IF
006720               MOVE 'Y' TO WS-HIST-EOF-SW
006730           END-IF.
006740       740-EXIT.
006750           EXIT.
006760*
006770*-----------------------------------------------------------*
006780* OPEN/CLOSE UTILITY PARAGRAPHS
006790*-----------------------------------------------------------*
006800       190-CLOSE-INPUT-ONLY.
006810           CLOSE RATE-IN.
006820           CLOSE HOLDING-IN.
006830       190-EXIT.
006840           EXIT.
006850*
006860       900-OPEN-OUTPUT-FILES.
006870           OPEN OUTPUT HOLDING-OUT.
006880           IF WS-HOLD-OUT-STATUS NOT = '00'
006890               DISPLAY 'PORTVAL - ERROR OPENING HOLDING-OUT, STATUS '
006900                       WS-HOLD-OUT-STATUS
006910           END-IF.
006920           OPEN OUTPUT HISTORY-OUT.
006930           IF WS-HIST-OUT-STATUS NOT = '00'
006940               DISPLAY 'PORTVAL - ERROR OPENING HISTORY-OUT, STATUS '
006950                       WS-HIST-OUT-STATUS
006960           END-IF.
006970       900-EXIT.
006980           EXIT.
006990*
007000       950-CLOSE-ALL-FILES.
007010           CLOSE RATE-IN.
007020           CLOSE HOLDING-IN.
007030           CLOSE HOLDING-OUT.
007040           CLOSE HISTORY-OUT.
007050       950-EXIT.
007060           EXIT.
007070*
007080* END OF PROGRAM PORTVAL
